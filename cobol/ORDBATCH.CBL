000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDBATCH.
000300 AUTHOR.        R J TANNER.
000400 INSTALLATION.  ORDER FULFILLMENT - BATCH PROCESSING SECTION.
000500 DATE-WRITTEN.  03/14/87.
000600 DATE-COMPILED. 03/14/87.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  ORDBATCH - ORDER FULFILLMENT NIGHTLY BATCH                   *
001100*                                                                *
001200*  READS THE DAY'S ORDER TRANSACTIONS (CREATE/PAY/SHIP/CANCEL), *
001300*  EDITS EACH ONE AGAINST THE ORDER LIFECYCLE RULES, APPLIES     *
001400*  THE REQUESTED STATE CHANGE TO THE IN-MEMORY ORDER MASTER,    *
001500*  WRITES THE UPDATED MASTER, AN EVENT RECORD FOR EVERY          *
001600*  SUCCESSFUL TRANSITION, A REJECT RECORD FOR EVERY TRANSACTION *
001700*  THAT FAILS AN EDIT, AND A FULFILLMENT SUMMARY REPORT WITH A   *
001800*  CONTROL BREAK ON CUSTOMER FOR ORDERS CREATED THIS RUN.        *
001900*                                                                *
002000*  INPUT  - ORDTRAN-FILE  DAY'S ORDER TRANSACTIONS (CR/PY/SH/CX)*
002100*         - ORDMSTI-FILE  ORDER MASTER, SORTED BY ORDER-ID,      *
002200*                         MAY BE EMPTY ON A COLD START           *
002300*  OUTPUT - ORDMSTO-FILE  UPDATED ORDER MASTER, SORTED BY        *
002400*                         ORDER-ID                               *
002500*         - ORDEVT-FILE   ONE RECORD PER SUCCESSFUL TRANSITION  *
002600*         - ORDREJ-FILE   ONE RECORD PER REJECTED TRANSACTION   *
002700*         - ORDRPT-FILE   FULFILLMENT SUMMARY REPORT, 80 COL    *
002800*                                                                *
002900*  MAINTENANCE HISTORY                                          *
003000*  --------------------------------------------------------------*
003100*  03/14/87  RJT  TKT#OF-0012  ORIGINAL PROGRAM.                *
003200*  08/02/87  RJT  TKT#OF-0031  CANCEL TRANSACTIONS NOW CARRY A  *
003300*                 CANCEL-REASON THROUGH TO THE EVENT RECORD.    *
003400*  09/27/89  RJT  TKT#OF-0041  MASTER NOW STAMPS PAID-TS AND     *
003500*                 SHIPPED-TS SEPARATELY INSTEAD OF JUST A SINGLE*
003600*                 LAST-CHANGED DATE - AUDIT WANTED THE FULL      *
003700*                 STATE HISTORY ON THE MASTER RECORD.           *
003800*  04/19/91  RJT  TKT#OF-0049  PAY AND CANCEL ARE NOW IDEMPOTENT*
003900*                 - A SECOND PAY OR CANCEL ON THE SAME ORDER IS *
004000*                 ACCEPTED SILENTLY INSTEAD OF REJECTED, NO      *
004100*                 EVENT IS EMITTED FOR THE REPEAT.              *
004200*  05/11/98  LMN  TKT#OF-0058  ORDER-ID NOW CARRIES A REDEFINES *
004300*                 SO THE NEXT-SEQUENCE ROUTINE CAN PULL THE      *
004400*                 NUMERIC SUFFIX DIRECTLY OFF THE MASTER TABLE. *
004500*  09/02/98  LMN  TKT#OF-0061  Y2K REMEDIATION - RUN DATE/TIME   *
004600*                 NOW BUILT FROM A 4-DIGIT CENTURY WINDOW        *
004700*                 INSTEAD OF THE OLD 2-DIGIT YEAR STAMP. ALL     *
004800*                 TIMESTAMP FIELDS ON THE MASTER AND EVENT        *
004900*                 RECORDS ARE CCYYMMDDHHMMSS.                   *
005000*  02/23/99  LMN  TKT#OF-0061  CENTURY WINDOW CONFIRMED AGAINST *
005100*                 PRODUCTION TEST DECK - NO FURTHER Y2K WORK     *
005200*                 IDENTIFIED FOR THIS PROGRAM.                  *
005300*  02/14/09  PDK  TKT#OF-0104  MASTER AND TRANSACTION LAYOUTS    *
005400*                 CARRY A RESERVE AREA FOR MULTI-CURRENCY; THIS *
005500*                 PROGRAM STILL ASSUMES CURRENCY USD THROUGHOUT.*
005600*  06/30/14  PDK  TKT#OF-0133  SUMMARY REPORT NOW SHOWS FINAL     *
005700*                 ORDER COUNTS BY STATUS SO OPS CAN RECONCILE    *
005800*                 THE OUTPUT MASTER WITHOUT A SEPARATE QUERY.    *
005810*  09/15/14  PDK  TKT#OF-0138  WS-ORDER-TABLE WAS BEING COPIED    *
005820*                 IN RIGHT BEHIND ORDRPT-FILE'S FD WITH NO FD/SD *
005830*                 HEADER BETWEEN - COMPILER WAS TAKING IT AS A   *
005840*                 SECOND RECORD AREA FOR THE 80-BYTE REPORT      *
005850*                 LINE.  SPLIT ORDTAB SO THE SORT WORK RECORD     *
005860*                 STAYS IN THE FILE SECTION AND THE ORDER TABLE  *
005870*                 IS NOW COPIED INTO WORKING-STORAGE WHERE IT    *
005880*                 BELONGS.  SEE ORDTAB.CPY AND ORDSORT.CPY.      *
005890*  11/03/14  MWS  TKT#OF-0141  227-ASSIGN-NEW-ORDER NEVER SET    *
005891*                 WS-ORDTAB-IDX, SO THE CREATED EVENT THAT       *
005892*                 950-EMIT-EVENT-RECORD BUILT RIGHT AFTER A      *
005893*                 CREATE WAS ADDRESSING WHATEVER TABLE ROW A     *
005894*                 PRIOR PAY/SHIP/CANCEL LOOKUP HAD LEFT THE      *
005895*                 INDEX ON.  ALSO ADDED A TOTAL-TRANSACTIONS-    *
005896*                 READ LINE TO THE SUMMARY REPORT - THE COUNTER  *
005897*                 WAS BEING KEPT BUT NEVER PRINTED.              *
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-390.
006500 OBJECT-COMPUTER.   IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT ORDTRAN-FILE  ASSIGN TO UT-S-ORDTRAN.
007300     SELECT ORDMSTI-FILE  ASSIGN TO UT-S-ORDMSTI.
007400     SELECT ORDMSTO-FILE  ASSIGN TO UT-S-ORDMSTO.
007500     SELECT ORDEVT-FILE   ASSIGN TO UT-S-ORDEVT
007600                     FILE STATUS IS WS-ORDEVT-STATUS.
007700     SELECT ORDREJ-FILE   ASSIGN TO UT-S-ORDREJ.
007800     SELECT ORDRPT-FILE   ASSIGN TO UT-S-ORDRPT.
007900     SELECT SW-CUST-SORT-FILE ASSIGN TO UT-S-SORTWK01.
008000
008100
008200 DATA DIVISION.
008300
008400 FILE SECTION.
008500
008600 FD  ORDTRAN-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 320 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS ORDTRAN-REC.
009200     COPY ORDTRAN.
009300
009400 FD  ORDMSTI-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 350 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS ORDMSTI-REC.
010000     COPY ORDMSTR REPLACING ==ORDMSTR-REC== BY ==ORDMSTI-REC==.
010100
010200 FD  ORDMSTO-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 350 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS ORDMSTO-REC.
010800     COPY ORDMSTR REPLACING ==ORDMSTR-REC== BY ==ORDMSTO-REC==.
010900
011000 FD  ORDEVT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 90 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS ORDEVT-REC.
011600     COPY ORDEVT.
011700
011800 FD  ORDREJ-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 90 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS ORDREJ-REC.
012400     COPY ORDREJ.
012500
012600 FD  ORDRPT-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 80 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS ORDRPT-LINE.
013200
013300 01  ORDRPT-LINE                       PIC X(80).
013400
013500     COPY ORDSORT.
013600
013700 WORKING-STORAGE SECTION.
013710
013720*  STANDALONE WORK ITEMS KEPT AS 77-LEVELS PER SHOP STANDARD -
013730*  77-LEVEL ENTRIES MUST COME BEFORE ANY 01-LEVEL ENTRY.
013740 77  WS-LINE-IDX                       PIC 9(1)  COMP  VALUE ZERO.
013750 77  WS-CURRENT-ERROR-CODE             PIC X(4)        VALUE SPACES.
013760
013770     COPY ORDTAB.
013800
013900 01  WS-FILE-STATUS-FIELDS.
014000     05  WS-ORDEVT-STATUS         PIC X(2)       VALUE '00'.
014100     05  FILLER                   PIC X(2)       VALUE SPACES.

014300 01  WS-CASE-CONVERSION-TABLES.
014400     05  WS-LOWER-ALPHABET        PIC X(26)
014500        VALUE 'abcdefghijklmnopqrstuvwxyz'.
014600     05  WS-UPPER-ALPHABET        PIC X(26)
014700        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014800     05  FILLER                   PIC X(4)       VALUE SPACES.

015000 01  PROGRAM-INDICATOR-SWITCHES.
015100     05  WS-EOF-TRANS-SW              PIC X(3)       VALUE 'NO '.
015200         88  EOF-TRANS                                VALUE 'YES'.
015300     05  WS-EOF-MASTIN-SW             PIC X(3)       VALUE 'NO '.
015400         88  EOF-MASTIN                               VALUE 'YES'.
015500     05  WS-EOF-CUST-SRT-SW           PIC X(3)       VALUE 'NO '.
015600         88  EOF-CUST-SRT                             VALUE 'YES'.
015700     05  WS-EDIT-OK-SW                PIC X(3)       VALUE 'YES'.
015800         88  EDIT-OK                                  VALUE 'YES'.
015900     05  WS-ORDER-FOUND-SW            PIC X(3)       VALUE SPACES.
016000         88  ORDER-FOUND                              VALUE 'YES'.
016100         88  ORDER-NOT-FOUND                           VALUE 'NO '.
016200     05  FILLER                       PIC X(3)       VALUE SPACES.
016300
016400 01  WS-REPORT-CONTROLS.
016500     05  WS-PAGE-COUNT                PIC S9(3)  COMP  VALUE ZERO.
016600     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP  VALUE +45.
016700     05  WS-LINES-USED                PIC S9(2)  COMP  VALUE +46.
016800     05  WS-LINE-SPACING              PIC S9(1)  COMP  VALUE ZERO.
016900     05  FILLER                       PIC X(2)       VALUE SPACES.
017000
017100 01  WS-BREAK-CONTROLS.
017200     05  WS-PREVIOUS-CUST-ID          PIC X(10).
017300     05  FILLER                       PIC X(2)       VALUE SPACES.
017400
017500 01  WS-RUN-TIME-FIELDS.
017600     05  WS-RUN-DATE-RAW              PIC 9(6).
017700     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.
017800         10  WS-RUN-YY                PIC 9(2).
017900         10  WS-RUN-MMDD              PIC 9(4).
018000     05  WS-RUN-CENTURY               PIC X(2).
018100     05  WS-RUN-TIME-RAW              PIC 9(8).
018200     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-RAW.
018300         10  WS-RUN-HHMMSS            PIC 9(6).
018400         10  WS-RUN-HSEC              PIC 9(2).
018500     05  WS-RUN-TIMESTAMP             PIC X(14).
018600     05  WS-RUN-DATE-DL               PIC X(8).
018700     05  FILLER                       PIC X(2)       VALUE SPACES.
018800
018900 01  WS-ACCUMULATORS.
019000*  FOR TRANSACTION COUNTS BY TYPE
019100     05  WS-TRANS-READ-CTR            PIC 9(5)  COMP  VALUE ZERO.
019200     05  WS-CR-READ-CTR                PIC 9(5)  COMP  VALUE ZERO.
019300     05  WS-CR-ACC-CTR                 PIC 9(5)  COMP  VALUE ZERO.
019400     05  WS-CR-REJ-CTR                 PIC 9(5)  COMP  VALUE ZERO.
019500     05  WS-PY-READ-CTR                PIC 9(5)  COMP  VALUE ZERO.
019600     05  WS-PY-ACC-CTR                 PIC 9(5)  COMP  VALUE ZERO.
019700     05  WS-PY-REJ-CTR                 PIC 9(5)  COMP  VALUE ZERO.
019800     05  WS-SH-READ-CTR                PIC 9(5)  COMP  VALUE ZERO.
019900     05  WS-SH-ACC-CTR                 PIC 9(5)  COMP  VALUE ZERO.
020000     05  WS-SH-REJ-CTR                 PIC 9(5)  COMP  VALUE ZERO.
020100     05  WS-CX-READ-CTR                PIC 9(5)  COMP  VALUE ZERO.
020200     05  WS-CX-ACC-CTR                 PIC 9(5)  COMP  VALUE ZERO.
020300     05  WS-CX-REJ-CTR                 PIC 9(5)  COMP  VALUE ZERO.
020400*
020500*  FOR THE ORDER MASTER LOAD / NEXT-SEQUENCE ASSIGNMENT
020600     05  WS-NEXT-ORDER-SEQ             PIC 9(9)  COMP  VALUE ZERO.
020700*
020800*  FOR THE SUMMARY REPORT GRAND TOTAL AND FINAL STATUS COUNTS
020900     05  WS-GRAND-CREATED-AMT          PIC 9(9)V99    VALUE ZERO.
021000     05  WS-FINAL-CREATED-CTR          PIC 9(5)  COMP  VALUE ZERO.
021100     05  WS-FINAL-PAID-CTR             PIC 9(5)  COMP  VALUE ZERO.
021200     05  WS-FINAL-SHIPPED-CTR          PIC 9(5)  COMP  VALUE ZERO.
021300     05  WS-FINAL-CANCELLED-CTR        PIC 9(5)  COMP  VALUE ZERO.
021400     05  FILLER                        PIC X(4)       VALUE SPACES.
021500
021600 01  WS-CUST-ACCUM-TABLE.
021700     05  WS-CUST-ACCUM-COUNT           PIC 9(4)  COMP  VALUE ZERO.
021800     05  WS-CUST-ACCUM-ENTRY OCCURS 0 TO 1000 TIMES
021900                             DEPENDING ON WS-CUST-ACCUM-COUNT
022000                             INDEXED BY WS-CUST-ACCUM-IDX.
022100         10  CA-CUSTOMER-ID             PIC X(10).
022200         10  CA-ORDER-CTR               PIC 9(5)  COMP.
022300         10  CA-ORDER-AMT               PIC 9(7)V99.
022400     05  FILLER                        PIC X(4)       VALUE SPACES.
022500
022600 01  WS-WORK-FIELDS.
022800     05  WS-LINE-TOTAL                  PIC 9(7)V99.
022900     05  WS-ORDER-TOTAL-WK              PIC 9(7)V99.
023100     05  WS-CURRENT-ERROR-MSG           PIC X(50).
023200     05  FILLER                        PIC X(4)       VALUE SPACES.
023300
023400* PROGRAM REPORT LINES.
023500
023600 01  HL-HEADER-1.
023700     05  FILLER            PIC X(1)   VALUE SPACES.
023800     05  FILLER            PIC X(35)
023900              VALUE 'ORDBATCH - ORDER FULFILLMENT BATCH'.
024000     05  FILLER            PIC X(9)   VALUE 'RUN DATE '.
024100     05  RPT-RUN-DATE      PIC X(8).
024200     05  FILLER            PIC X(20)  VALUE SPACES.
024300     05  FILLER            PIC X(5)   VALUE 'PAGE '.
024400     05  RPT-PAGE-NO       PIC ZZZ.
024500
024600 01  HL-HEADER-2.
024700     05  FILLER            PIC X(3)   VALUE SPACES.
024800     05  FILLER            PIC X(11)  VALUE 'CUSTOMER ID'.
024900     05  FILLER            PIC X(10)  VALUE SPACES.
025000     05  FILLER            PIC X(14)  VALUE 'ORDERS CREATED'.
025100     05  FILLER            PIC X(7)   VALUE SPACES.
025200     05  FILLER            PIC X(12)  VALUE 'TOTAL AMOUNT'.
025300     05  FILLER            PIC X(23)  VALUE SPACES.
025400
025500 01  DL-CUST-DETAIL.
025600     05  FILLER            PIC X(3)   VALUE SPACES.
025700     05  CUST-ID-DL        PIC X(10).
025800     05  FILLER            PIC X(11)  VALUE SPACES.
025900     05  CUST-ORD-CTR-DL   PIC ZZZ,ZZ9.
026000     05  FILLER            PIC X(8)   VALUE SPACES.
026100     05  CUST-ORD-AMT-DL   PIC Z,ZZZ,ZZ9.99.
026200     05  FILLER            PIC X(21)  VALUE SPACES.
026300
026400 01  TL-GRAND-TOTAL.
026500     05  FILLER            PIC X(3)   VALUE SPACES.
026600     05  FILLER            PIC X(21)
026700              VALUE 'GRAND TOTAL - CREATED'.
026800     05  GRAND-AMT-TL      PIC Z,ZZZ,ZZ9.99.
026900     05  FILLER            PIC X(41)  VALUE SPACES.
026910
026920*  11/03/14  MWS  TKT#OF-0141  TOTAL TRANSACTIONS READ WAS
026930*                 ACCUMULATED BUT NEVER PRINTED ANYWHERE ON THE
026940*                 SUMMARY REPORT - ADDED THIS LINE.
026950 01  RL-READ-TOTAL.
026960     05  FILLER            PIC X(3)   VALUE SPACES.
026970     05  FILLER            PIC X(26)
026980              VALUE 'TOTAL TRANSACTIONS READ  '.
026990     05  READ-TOTAL-DL     PIC ZZ,ZZ9.
027000     05  FILLER            PIC X(45) VALUE SPACES.
027010
027100 01  RL-TOTALS-HEADING.
027200     05  FILLER            PIC X(3)   VALUE SPACES.
027300     05  FILLER            PIC X(34)
027400              VALUE 'TRANSACTION COUNTS - READ/ACC/REJ'.
027500     05  FILLER            PIC X(43)  VALUE SPACES.
027600
027700 01  RL-TOTALS-DETAIL.
027800     05  FILLER            PIC X(5)   VALUE SPACES.
027900     05  TOT-CODE-DL       PIC X(2).
028000     05  FILLER            PIC X(6)   VALUE SPACES.
028100     05  FILLER            PIC X(5)   VALUE 'READ '.
028200     05  TOT-READ-DL       PIC ZZ,ZZ9.
028300     05  FILLER            PIC X(5)   VALUE SPACES.
028400     05  FILLER            PIC X(4)   VALUE 'ACC '.
028500     05  TOT-ACC-DL        PIC ZZ,ZZ9.
028600     05  FILLER            PIC X(5)   VALUE SPACES.
028700     05  FILLER            PIC X(4)   VALUE 'REJ '.
028800     05  TOT-REJ-DL        PIC ZZ,ZZ9.
028900     05  FILLER            PIC X(24) VALUE SPACES.
029000
029100 01  RL-STATUS-HEADING.
029200     05  FILLER            PIC X(5)   VALUE SPACES.
029300     05  FILLER            PIC X(32)
029400              VALUE 'FINAL ORDER COUNTS BY STATUS'.
029500     05  FILLER            PIC X(43)  VALUE SPACES.
029600
029700 01  RL-STATUS-DETAIL.
029800     05  FILLER            PIC X(5)   VALUE SPACES.
029900     05  STAT-NAME-DL      PIC X(10).
030000     05  FILLER            PIC X(5)   VALUE SPACES.
030100     05  STAT-CTR-DL       PIC ZZ,ZZ9.
030200     05  FILLER            PIC X(53)  VALUE SPACES.
030300
030400
030500 PROCEDURE DIVISION.
030600
030700 000-MAINLINE SECTION.
030800
030900     OPEN INPUT  ORDTRAN-FILE
031000               ORDMSTI-FILE
031100          OUTPUT ORDMSTO-FILE
031200                 ORDEVT-FILE
031300                 ORDREJ-FILE
031400                 ORDRPT-FILE.
031500     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
031600     PERFORM 150-LOAD-MASTER-TABLE THRU 150-EXIT.
031700     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT.
031800     PERFORM 300-WRITE-MASTER-OUT THRU 300-EXIT.
031900     SORT SW-CUST-SORT-FILE
032000          ON ASCENDING KEY CS-CUSTOMER-ID-SRT
032100          INPUT  PROCEDURE 410-SRT-INPUT-PROCD THRU 410-EXIT
032200          OUTPUT PROCEDURE 420-SRT-OUTPUT-PROCD THRU 420-EXIT.
032300     PERFORM 450-WRITE-REPORT-TOTALS THRU 450-EXIT.
032400     CLOSE ORDTRAN-FILE
032500           ORDMSTI-FILE
032600           ORDMSTO-FILE
032700           ORDEVT-FILE
032800           ORDREJ-FILE
032900           ORDRPT-FILE.
033000     MOVE ZERO TO RETURN-CODE.
033100     GOBACK.
033200
033300
033400 100-INITIALIZE-RUN.
033500
033600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
033700     ACCEPT WS-RUN-TIME-RAW FROM TIME.
033800*    Y2K CENTURY WINDOW - SEE TKT#OF-0061.  A RUN-DATE YEAR OF
033900*    00 THRU 49 IS THIS CENTURY, 50 THRU 99 IS THE LAST ONE.
034000     IF WS-RUN-YY IS LESS THAN 50
034100        MOVE '20' TO WS-RUN-CENTURY
034200     ELSE
034300        MOVE '19' TO WS-RUN-CENTURY.
034400     MOVE WS-RUN-CENTURY TO WS-RUN-TIMESTAMP (1:2).
034500     MOVE WS-RUN-DATE-RAW TO WS-RUN-TIMESTAMP (3:6).
034600     MOVE WS-RUN-HHMMSS   TO WS-RUN-TIMESTAMP (9:6).
034700     MOVE WS-RUN-CENTURY  TO WS-RUN-DATE-DL (1:2).
034800     MOVE WS-RUN-DATE-RAW TO WS-RUN-DATE-DL (3:6).
034900     MOVE WS-RUN-DATE-DL  TO RPT-RUN-DATE.
035000
035100 100-EXIT.
035200     EXIT.
035300
035400
035500 150-LOAD-MASTER-TABLE.
035600
035700     MOVE 'NO ' TO WS-EOF-MASTIN-SW.
035800     PERFORM 151-READ-MASTER-IN-RECORD THRU 151-EXIT.
035900     PERFORM 160-ADD-TABLE-ENTRY THRU 160-EXIT
036000         UNTIL EOF-MASTIN.
036100
036200 150-EXIT.
036300     EXIT.
036400
036500
036600 151-READ-MASTER-IN-RECORD.
036700
036800     READ ORDMSTI-FILE
036900         AT END MOVE 'YES' TO WS-EOF-MASTIN-SW
037000                GO TO 151-EXIT.
037100
037200 151-EXIT.
037300     EXIT.
037400
037500
037600 160-ADD-TABLE-ENTRY.
037700
037800     ADD 1 TO WS-ORDTAB-COUNT.
037900     MOVE ORDMSTI-REC TO WS-ORDTAB-ENTRY (WS-ORDTAB-COUNT).
038000     IF OM-ORDER-ID-SEQ (WS-ORDTAB-COUNT) IS GREATER THAN
038100           WS-NEXT-ORDER-SEQ
038200        MOVE OM-ORDER-ID-SEQ (WS-ORDTAB-COUNT) TO
038300                               WS-NEXT-ORDER-SEQ.
038400     PERFORM 151-READ-MASTER-IN-RECORD THRU 151-EXIT.
038500
038600 160-EXIT.
038700     EXIT.
038800
038900
039000 200-PROCESS-TRANSACTIONS.
039100
039200     MOVE 'NO ' TO WS-EOF-TRANS-SW.
039300     PERFORM 201-READ-TRANS-RECORD THRU 201-EXIT.
039400     PERFORM 210-EDIT-AND-DISPATCH THRU 210-EXIT
039500         UNTIL EOF-TRANS.
039600
039700 200-EXIT.
039800     EXIT.
039900
040000
040100 201-READ-TRANS-RECORD.
040200
040300     READ ORDTRAN-FILE
040400         AT END MOVE 'YES' TO WS-EOF-TRANS-SW
040500                GO TO 201-EXIT.
040600     ADD 1 TO WS-TRANS-READ-CTR.
040700
040800 201-EXIT.
040900     EXIT.
041000
041100
041200 210-EDIT-AND-DISPATCH.
041300
041400     EVALUATE TRUE
041500         WHEN OT-TRANS-CREATE
041600             ADD 1 TO WS-CR-READ-CTR
041700             PERFORM 220-CREATE-ORDER THRU 220-EXIT
041800         WHEN OT-TRANS-PAY
041900             ADD 1 TO WS-PY-READ-CTR
042000             PERFORM 240-PAY-ORDER THRU 240-EXIT
042100         WHEN OT-TRANS-SHIP
042200             ADD 1 TO WS-SH-READ-CTR
042300             PERFORM 260-SHIP-ORDER THRU 260-EXIT
042400         WHEN OT-TRANS-CANCEL
042500             ADD 1 TO WS-CX-READ-CTR
042600             PERFORM 280-CANCEL-ORDER THRU 280-EXIT
042700         WHEN OTHER
042800             MOVE 'E001' TO WS-CURRENT-ERROR-CODE
042900             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO
043000                             WS-CURRENT-ERROR-MSG
043100             PERFORM 900-WRITE-REJECTION THRU 900-EXIT
043200     END-EVALUATE.
043300     PERFORM 201-READ-TRANS-RECORD THRU 201-EXIT.
043400
043500 210-EXIT.
043600     EXIT.
043700
043800
043900 220-CREATE-ORDER.
044000
044100     MOVE 'YES' TO WS-EDIT-OK-SW.
044200     PERFORM 221-VALIDATE-CUSTOMER-ID THRU 221-EXIT.
044300     IF EDIT-OK
044400        PERFORM 222-VALIDATE-ITEM-COUNT THRU 222-EXIT.
044500     IF EDIT-OK
044600        PERFORM 223-VALIDATE-LINE-ITEMS THRU 223-EXIT.
044700     IF EDIT-OK
044800        PERFORM 224-VALIDATE-SHIP-ADDRESS THRU 224-EXIT.
044900     IF EDIT-OK
045000        PERFORM 225-CALC-ORDER-TOTAL THRU 225-EXIT.
045100     IF EDIT-OK
045200        PERFORM 226-CHECK-ORDER-TOTAL THRU 226-EXIT.
045300     IF EDIT-OK
045400        PERFORM 227-ASSIGN-NEW-ORDER THRU 227-EXIT
045500        PERFORM 229-ACCUM-CUSTOMER-CREATE THRU 229-EXIT
045600        ADD 1 TO WS-CR-ACC-CTR
045700        PERFORM 950-EMIT-EVENT-RECORD THRU 950-EXIT
045800     ELSE
045900        ADD 1 TO WS-CR-REJ-CTR
046000        PERFORM 900-WRITE-REJECTION THRU 900-EXIT.
046100
046200 220-EXIT.
046300     EXIT.
046400
046500
046600 221-VALIDATE-CUSTOMER-ID.
046700
046800     IF OT-CUSTOMER-ID EQUAL TO SPACES
046900        MOVE 'NO ' TO WS-EDIT-OK-SW
047000        MOVE 'E201' TO WS-CURRENT-ERROR-CODE
047100        MOVE 'CUSTOMER ID MUST NOT BE BLANK' TO
047200                         WS-CURRENT-ERROR-MSG.
047300
047400 221-EXIT.
047500     EXIT.
047600
047700
047800 222-VALIDATE-ITEM-COUNT.
047900
048000     IF OT-ITEM-COUNT IS LESS THAN 1 OR
048100        OT-ITEM-COUNT IS GREATER THAN 5
048200        MOVE 'NO ' TO WS-EDIT-OK-SW
048300        MOVE 'E202' TO WS-CURRENT-ERROR-CODE
048400        MOVE 'ORDER MUST HAVE AT LEAST ONE LINE ITEM' TO
048500                         WS-CURRENT-ERROR-MSG.
048600
048700 222-EXIT.
048800     EXIT.
048900
049000
049100 223-VALIDATE-LINE-ITEMS.
049200
049300     MOVE 1 TO WS-LINE-IDX.
049400     PERFORM 223-VALIDATE-ONE-LINE-ITEM THRU 223-LINE-EXIT
049500         UNTIL WS-LINE-IDX IS GREATER THAN OT-ITEM-COUNT
049600            OR NOT EDIT-OK.
049700
049800 223-EXIT.
049900     EXIT.
050000
050100
050200 223-VALIDATE-ONE-LINE-ITEM.
050300
050400     IF OT-PRODUCT-ID (WS-LINE-IDX) EQUAL TO SPACES
050500        MOVE 'NO ' TO WS-EDIT-OK-SW
050600        MOVE 'E101' TO WS-CURRENT-ERROR-CODE
050700        MOVE 'PRODUCT ID MUST NOT BE BLANK' TO
050800                         WS-CURRENT-ERROR-MSG
050900     ELSE
051000        IF OT-PRODUCT-NAME (WS-LINE-IDX) EQUAL TO SPACES
051100           MOVE 'NO ' TO WS-EDIT-OK-SW
051200           MOVE 'E102' TO WS-CURRENT-ERROR-CODE
051300           MOVE 'PRODUCT NAME MUST NOT BE BLANK' TO
051400                            WS-CURRENT-ERROR-MSG
051500        ELSE
051600           IF OT-QUANTITY (WS-LINE-IDX) IS NOT GREATER THAN ZERO
051700              MOVE 'NO ' TO WS-EDIT-OK-SW
051800              MOVE 'E103' TO WS-CURRENT-ERROR-CODE
051900              MOVE 'QUANTITY MUST BE GREATER THAN ZERO' TO
052000                               WS-CURRENT-ERROR-MSG.
052100     ADD 1 TO WS-LINE-IDX.
052200
052300 223-LINE-EXIT.
052400     EXIT.
052500
052600
052700 224-VALIDATE-SHIP-ADDRESS.
052800
052900     IF OT-SHIP-STREET  EQUAL TO SPACES OR
053000        OT-SHIP-CITY    EQUAL TO SPACES OR
053100        OT-SHIP-STATE   EQUAL TO SPACES OR
053200        OT-SHIP-POSTAL  EQUAL TO SPACES OR
053300        OT-SHIP-COUNTRY EQUAL TO SPACES
053400        MOVE 'NO ' TO WS-EDIT-OK-SW
053500        MOVE 'E203' TO WS-CURRENT-ERROR-CODE
053600        MOVE 'SHIPPING ADDRESS FIELDS MUST NOT BE BLANK' TO
053700                         WS-CURRENT-ERROR-MSG
053800     ELSE
053900        IF OT-SHIP-COUNTRY (2:1) EQUAL TO SPACE
054000           MOVE 'NO ' TO WS-EDIT-OK-SW
054100           MOVE 'E204' TO WS-CURRENT-ERROR-CODE
054200           MOVE 'SHIP COUNTRY MUST BE 2 CHARACTERS' TO
054300                            WS-CURRENT-ERROR-MSG
054400        ELSE
054500           INSPECT OT-SHIP-STATE   CONVERTING
054600                   WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
054700           INSPECT OT-SHIP-COUNTRY CONVERTING
054800                   WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
054900
055000 224-EXIT.
055100     EXIT.
055200
055300
055400 225-CALC-ORDER-TOTAL.
055500
055600     MOVE ZERO TO WS-ORDER-TOTAL-WK.
055700     MOVE 1 TO WS-LINE-IDX.
055800     PERFORM 225-ADD-ONE-LINE-TOTAL THRU 225-LINE-EXIT
055900         UNTIL WS-LINE-IDX IS GREATER THAN OT-ITEM-COUNT.
056000
056100 225-EXIT.
056200     EXIT.
056300
056400
056500 225-ADD-ONE-LINE-TOTAL.
056600
056700     COMPUTE WS-LINE-TOTAL ROUNDED =
056800             OT-UNIT-PRICE (WS-LINE-IDX) * OT-QUANTITY (WS-LINE-IDX).
056900     ADD WS-LINE-TOTAL TO WS-ORDER-TOTAL-WK.
057000     ADD 1 TO WS-LINE-IDX.
057100
057200 225-LINE-EXIT.
057300     EXIT.
057400
057500
057600 226-CHECK-ORDER-TOTAL.
057700
057800     IF WS-ORDER-TOTAL-WK IS NOT GREATER THAN ZERO
057900        MOVE 'NO ' TO WS-EDIT-OK-SW
058000        MOVE 'E205' TO WS-CURRENT-ERROR-CODE
058100        MOVE 'ORDER TOTAL MUST BE GREATER THAN ZERO' TO
058200                         WS-CURRENT-ERROR-MSG.
058300
058400 226-EXIT.
058500     EXIT.
058600
058700
058800 227-ASSIGN-NEW-ORDER.
058900
059000     ADD 1 TO WS-NEXT-ORDER-SEQ.
059100     ADD 1 TO WS-ORDTAB-COUNT.
059200     MOVE SPACES TO WS-ORDTAB-ENTRY (WS-ORDTAB-COUNT).
059300     MOVE 'ORD'               TO OM-ORDER-ID-PREFIX
059400                                     (WS-ORDTAB-COUNT).
059500     MOVE WS-NEXT-ORDER-SEQ   TO OM-ORDER-ID-SEQ
059600                                     (WS-ORDTAB-COUNT).
059700     MOVE OT-CUSTOMER-ID      TO OM-CUSTOMER-ID (WS-ORDTAB-COUNT).
059800     MOVE 'C'                 TO OM-ORDER-STATUS (WS-ORDTAB-COUNT).
059900     MOVE WS-ORDER-TOTAL-WK   TO OM-ORDER-TOTAL (WS-ORDTAB-COUNT).
060000     MOVE 'USD'               TO OM-CURRENCY (WS-ORDTAB-COUNT).
060100     MOVE OT-ITEM-COUNT       TO OM-ITEM-COUNT (WS-ORDTAB-COUNT).
060200     MOVE 1 TO WS-LINE-IDX.
060300     PERFORM 228-COPY-ONE-LINE-ITEM THRU 228-LINE-EXIT
060400         UNTIL WS-LINE-IDX IS GREATER THAN OT-ITEM-COUNT.
060500     MOVE OT-SHIP-STREET      TO OM-SHIP-STREET (WS-ORDTAB-COUNT).
060600     MOVE OT-SHIP-CITY        TO OM-SHIP-CITY (WS-ORDTAB-COUNT).
060700     MOVE OT-SHIP-STATE       TO OM-SHIP-STATE (WS-ORDTAB-COUNT).
060800     MOVE OT-SHIP-POSTAL      TO OM-SHIP-POSTAL (WS-ORDTAB-COUNT).
060900     MOVE OT-SHIP-COUNTRY     TO OM-SHIP-COUNTRY (WS-ORDTAB-COUNT).
061000     MOVE WS-RUN-TIMESTAMP    TO OM-CREATED-TS (WS-ORDTAB-COUNT).
061100     MOVE SPACES              TO OM-PAID-TS (WS-ORDTAB-COUNT).
061200     MOVE SPACES              TO OM-SHIPPED-TS (WS-ORDTAB-COUNT).
061300     MOVE OM-ORDER-ID (WS-ORDTAB-COUNT) TO OT-ORDER-ID.
061310*  11/03/14  MWS  TKT#OF-0141  950-EMIT-EVENT-RECORD ADDRESSES
061320*                 THE TABLE BY WS-ORDTAB-IDX, NOT BY THE COUNT -
061330*                 WITHOUT THIS SET THE CREATED EVENT WAS BUILT
061340*                 FROM WHATEVER INDEX A PRIOR PY/SH/CX LOOKUP
061350*                 HAD LEFT BEHIND.
061360     SET WS-ORDTAB-IDX TO WS-ORDTAB-COUNT.
061400
061500 227-EXIT.
061600     EXIT.
061700
061800
061900 228-COPY-ONE-LINE-ITEM.
062000
062100     MOVE OT-PRODUCT-ID (WS-LINE-IDX)   TO
062200              OM-PRODUCT-ID (WS-ORDTAB-COUNT WS-LINE-IDX).
062300     MOVE OT-PRODUCT-NAME (WS-LINE-IDX) TO
062400              OM-PRODUCT-NAME (WS-ORDTAB-COUNT WS-LINE-IDX).
062500     MOVE OT-UNIT-PRICE (WS-LINE-IDX)   TO
062600              OM-UNIT-PRICE (WS-ORDTAB-COUNT WS-LINE-IDX).
062700     MOVE OT-QUANTITY (WS-LINE-IDX)     TO
062800              OM-QUANTITY (WS-ORDTAB-COUNT WS-LINE-IDX).
062900     ADD 1 TO WS-LINE-IDX.
063000
063100 228-LINE-EXIT.
063200     EXIT.
063300
063400
063500 229-ACCUM-CUSTOMER-CREATE.
063600
063700     SET WS-CUST-ACCUM-IDX TO 1.
063800     MOVE 'NO ' TO WS-ORDER-FOUND-SW.
063900     PERFORM 229-SEARCH-CUST-ACCUM THRU 229-SEARCH-EXIT
064000         VARYING WS-CUST-ACCUM-IDX FROM 1 BY 1
064100         UNTIL WS-CUST-ACCUM-IDX IS GREATER THAN
064200                 WS-CUST-ACCUM-COUNT
064300            OR ORDER-FOUND.
064400     IF ORDER-FOUND
064500        ADD 1 TO CA-ORDER-CTR (WS-CUST-ACCUM-IDX)
064600        ADD WS-ORDER-TOTAL-WK TO CA-ORDER-AMT (WS-CUST-ACCUM-IDX)
064700     ELSE
064800        ADD 1 TO WS-CUST-ACCUM-COUNT
064900        MOVE OT-CUSTOMER-ID   TO
065000                 CA-CUSTOMER-ID (WS-CUST-ACCUM-COUNT)
065100        MOVE 1                TO
065200                 CA-ORDER-CTR (WS-CUST-ACCUM-COUNT)
065300        MOVE WS-ORDER-TOTAL-WK TO
065400                 CA-ORDER-AMT (WS-CUST-ACCUM-COUNT).
065500     ADD WS-ORDER-TOTAL-WK TO WS-GRAND-CREATED-AMT.
065600
065700 229-EXIT.
065800     EXIT.
065900
066000
066100 229-SEARCH-CUST-ACCUM.
066200
066300     IF CA-CUSTOMER-ID (WS-CUST-ACCUM-IDX) EQUAL TO OT-CUSTOMER-ID
066400        MOVE 'YES' TO WS-ORDER-FOUND-SW.
066500
066600 229-SEARCH-EXIT.
066700     EXIT.
066800
066900
067000 240-PAY-ORDER.
067100
067200     PERFORM 290-FIND-ORDER THRU 290-EXIT.
067300     IF ORDER-NOT-FOUND
067400        MOVE 'NO ' TO WS-EDIT-OK-SW
067500        MOVE 'E300' TO WS-CURRENT-ERROR-CODE
067600        MOVE 'ORDER NOT FOUND' TO WS-CURRENT-ERROR-MSG
067700        ADD 1 TO WS-PY-REJ-CTR
067800        PERFORM 900-WRITE-REJECTION THRU 900-EXIT
067900     ELSE
068000        PERFORM 242-APPLY-PAY-RULE THRU 242-EXIT
068100        IF EDIT-OK
068200           ADD 1 TO WS-PY-ACC-CTR
068300        ELSE
068400           ADD 1 TO WS-PY-REJ-CTR
068500           PERFORM 900-WRITE-REJECTION THRU 900-EXIT.
068600
068700 240-EXIT.
068800     EXIT.
068900
069000
069100 242-APPLY-PAY-RULE.
069200
069300     MOVE 'YES' TO WS-EDIT-OK-SW.
069400     IF OM-STATUS-PAID (WS-ORDTAB-IDX)
069500        CONTINUE
069600     ELSE
069700        IF OM-STATUS-CREATED (WS-ORDTAB-IDX)
069800           MOVE 'P' TO OM-ORDER-STATUS (WS-ORDTAB-IDX)
069900           MOVE WS-RUN-TIMESTAMP TO OM-PAID-TS (WS-ORDTAB-IDX)
070000           PERFORM 950-EMIT-EVENT-RECORD THRU 950-EXIT
070100        ELSE
070200           MOVE 'NO ' TO WS-EDIT-OK-SW
070300           MOVE 'E301' TO WS-CURRENT-ERROR-CODE
070400           MOVE 'CANNOT PAY ORDER - NOT IN CREATED STATUS' TO
070500                            WS-CURRENT-ERROR-MSG.
070600
070700 242-EXIT.
070800     EXIT.
070900
071000
071100 260-SHIP-ORDER.
071200
071300     PERFORM 290-FIND-ORDER THRU 290-EXIT.
071400     IF ORDER-NOT-FOUND
071500        MOVE 'NO ' TO WS-EDIT-OK-SW
071600        MOVE 'E300' TO WS-CURRENT-ERROR-CODE
071700        MOVE 'ORDER NOT FOUND' TO WS-CURRENT-ERROR-MSG
071800        ADD 1 TO WS-SH-REJ-CTR
071900        PERFORM 900-WRITE-REJECTION THRU 900-EXIT
072000     ELSE
072100        PERFORM 262-APPLY-SHIP-RULE THRU 262-EXIT
072200        IF EDIT-OK
072300           ADD 1 TO WS-SH-ACC-CTR
072400        ELSE
072500           ADD 1 TO WS-SH-REJ-CTR
072600           PERFORM 900-WRITE-REJECTION THRU 900-EXIT.
072700
072800 260-EXIT.
072900     EXIT.
073000
073100
073200 262-APPLY-SHIP-RULE.
073300
073400     MOVE 'YES' TO WS-EDIT-OK-SW.
073500     IF OM-STATUS-PAID (WS-ORDTAB-IDX)
073600        MOVE 'S' TO OM-ORDER-STATUS (WS-ORDTAB-IDX)
073700        MOVE WS-RUN-TIMESTAMP TO OM-SHIPPED-TS (WS-ORDTAB-IDX)
073800        PERFORM 950-EMIT-EVENT-RECORD THRU 950-EXIT
073900     ELSE
074000        MOVE 'NO ' TO WS-EDIT-OK-SW
074100        MOVE 'E302' TO WS-CURRENT-ERROR-CODE
074200        MOVE 'ORDER MUST BE PAID BEFORE SHIPPING' TO
074300                         WS-CURRENT-ERROR-MSG.
074400
074500 262-EXIT.
074600     EXIT.
074700
074800
074900 280-CANCEL-ORDER.
075000
075100     PERFORM 290-FIND-ORDER THRU 290-EXIT.
075200     IF ORDER-NOT-FOUND
075300        MOVE 'NO ' TO WS-EDIT-OK-SW
075400        MOVE 'E300' TO WS-CURRENT-ERROR-CODE
075500        MOVE 'ORDER NOT FOUND' TO WS-CURRENT-ERROR-MSG
075600        ADD 1 TO WS-CX-REJ-CTR
075700        PERFORM 900-WRITE-REJECTION THRU 900-EXIT
075800     ELSE
075900        PERFORM 282-APPLY-CANCEL-RULE THRU 282-EXIT
076000        IF EDIT-OK
076100           ADD 1 TO WS-CX-ACC-CTR
076200        ELSE
076300           ADD 1 TO WS-CX-REJ-CTR
076400           PERFORM 900-WRITE-REJECTION THRU 900-EXIT.
076500
076600 280-EXIT.
076700     EXIT.
076800
076900
077000 282-APPLY-CANCEL-RULE.
077100
077200     MOVE 'YES' TO WS-EDIT-OK-SW.
077300     IF OM-STATUS-SHIPPED (WS-ORDTAB-IDX)
077400        MOVE 'NO ' TO WS-EDIT-OK-SW
077500        MOVE 'E303' TO WS-CURRENT-ERROR-CODE
077600        MOVE 'CANNOT CANCEL SHIPPED ORDER' TO
077700                         WS-CURRENT-ERROR-MSG
077800     ELSE
077900        IF OM-STATUS-CANCELLED (WS-ORDTAB-IDX)
078000           CONTINUE
078100        ELSE
078200           MOVE 'X' TO OM-ORDER-STATUS (WS-ORDTAB-IDX)
078300           PERFORM 950-EMIT-EVENT-RECORD THRU 950-EXIT.
078400
078500 282-EXIT.
078600     EXIT.
078700
078800
078900 290-FIND-ORDER.
079000
079100     MOVE 'NO ' TO WS-ORDER-FOUND-SW.
079200     IF WS-ORDTAB-COUNT IS GREATER THAN ZERO
079300        SEARCH ALL WS-ORDTAB-ENTRY
079400           AT END MOVE 'NO ' TO WS-ORDER-FOUND-SW
079500           WHEN OM-ORDER-ID (WS-ORDTAB-IDX) EQUAL TO OT-ORDER-ID
079600                MOVE 'YES' TO WS-ORDER-FOUND-SW.
079700
079800 290-EXIT.
079900     EXIT.
080000
080100
080200 300-WRITE-MASTER-OUT.
080300
080400     MOVE ZERO TO WS-LINE-IDX.
080500     PERFORM 301-WRITE-ONE-MASTER-REC THRU 301-EXIT
080600         VARYING WS-ORDTAB-IDX FROM 1 BY 1
080700         UNTIL WS-ORDTAB-IDX IS GREATER THAN WS-ORDTAB-COUNT.
080800
080900 300-EXIT.
081000     EXIT.
081100
081200
081300 301-WRITE-ONE-MASTER-REC.
081400
081500     MOVE WS-ORDTAB-ENTRY (WS-ORDTAB-IDX) TO ORDMSTO-REC.
081600     WRITE ORDMSTO-REC.
081700     EVALUATE TRUE
081800         WHEN OM-STATUS-CREATED (WS-ORDTAB-IDX)
081900             ADD 1 TO WS-FINAL-CREATED-CTR
082000         WHEN OM-STATUS-PAID (WS-ORDTAB-IDX)
082100             ADD 1 TO WS-FINAL-PAID-CTR
082200         WHEN OM-STATUS-SHIPPED (WS-ORDTAB-IDX)
082300             ADD 1 TO WS-FINAL-SHIPPED-CTR
082400         WHEN OM-STATUS-CANCELLED (WS-ORDTAB-IDX)
082500             ADD 1 TO WS-FINAL-CANCELLED-CTR
082600     END-EVALUATE.
082700
082800 301-EXIT.
082900     EXIT.
083000
083100
083200 410-SRT-INPUT-PROCD.
083300
083400     SET WS-CUST-ACCUM-IDX TO 1.
083500     PERFORM 411-RELEASE-ONE-CUST THRU 411-EXIT
083600         UNTIL WS-CUST-ACCUM-IDX IS GREATER THAN
083700                 WS-CUST-ACCUM-COUNT.
083800
083900 410-EXIT.
084000     EXIT.
084100
084200
084300 411-RELEASE-ONE-CUST.
084400
084500     MOVE CA-CUSTOMER-ID (WS-CUST-ACCUM-IDX) TO CS-CUSTOMER-ID-SRT.
084600     MOVE CA-ORDER-AMT (WS-CUST-ACCUM-IDX)   TO CS-ORDER-TOTAL-SRT.
084700     RELEASE SW-CUST-SORT-REC.
084800     SET WS-CUST-ACCUM-IDX UP BY 1.
084900
085000 411-EXIT.
085100     EXIT.
085200
085300
085400 420-SRT-OUTPUT-PROCD.
085500
085600     PERFORM 421-INITIALIZE-SRT-OUTPUT THRU 421-EXIT.
085700     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-EXIT.
085800     IF EOF-CUST-SRT
085900        DISPLAY 'ORDBATCH - NO ORDERS CREATED THIS RUN'
086000     ELSE
086100        PERFORM 430-CUST-DETAIL-LINE THRU 430-EXIT
086200           UNTIL EOF-CUST-SRT.
086300
086400 420-EXIT.
086500     EXIT.
086600
086700
086800 421-INITIALIZE-SRT-OUTPUT.
086900
087000     MOVE 'NO ' TO WS-EOF-CUST-SRT-SW.
087100     MOVE ZERO TO WS-PAGE-COUNT.
087200     MOVE 46 TO WS-LINES-USED.
087300     PERFORM 460-HEADINGS THRU 460-EXIT.
087400
087500 421-EXIT.
087600     EXIT.
087700
087800
087900 430-CUST-DETAIL-LINE.
088000
088100     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
088200           WS-LINES-PER-PAGE
088300        PERFORM 460-HEADINGS THRU 460-EXIT.
088400     MOVE CS-CUSTOMER-ID-SRT TO CUST-ID-DL.
088500     SET WS-CUST-ACCUM-IDX TO 1.
088600     MOVE 'NO ' TO WS-ORDER-FOUND-SW.
088700     PERFORM 431-FIND-CUST-ACCUM THRU 431-EXIT
088800         VARYING WS-CUST-ACCUM-IDX FROM 1 BY 1
088900         UNTIL WS-CUST-ACCUM-IDX IS GREATER THAN
089000                 WS-CUST-ACCUM-COUNT
089100            OR ORDER-FOUND.
089200     IF ORDER-FOUND
089300        MOVE CA-ORDER-CTR (WS-CUST-ACCUM-IDX) TO CUST-ORD-CTR-DL
089400        MOVE CA-ORDER-AMT (WS-CUST-ACCUM-IDX) TO CUST-ORD-AMT-DL.
089500     MOVE 2 TO WS-LINE-SPACING.
089600     WRITE ORDRPT-LINE FROM DL-CUST-DETAIL
089700         AFTER ADVANCING WS-LINE-SPACING.
089800     ADD WS-LINE-SPACING TO WS-LINES-USED.
089900     MOVE SPACES TO DL-CUST-DETAIL.
090000     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-EXIT.
090100
090200 430-EXIT.
090300     EXIT.
090400
090500
090600 431-FIND-CUST-ACCUM.
090700
090800     IF CA-CUSTOMER-ID (WS-CUST-ACCUM-IDX) EQUAL TO
090900           CS-CUSTOMER-ID-SRT
091000        MOVE 'YES' TO WS-ORDER-FOUND-SW.
091100
091200 431-EXIT.
091300     EXIT.
091400
091500
091600 450-WRITE-REPORT-TOTALS.
091700
091800     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE - 4
091900        PERFORM 460-HEADINGS THRU 460-EXIT.
092000     MOVE WS-GRAND-CREATED-AMT TO GRAND-AMT-TL.
092100     MOVE 2 TO WS-LINE-SPACING.
092200     WRITE ORDRPT-LINE FROM TL-GRAND-TOTAL
092300         AFTER ADVANCING WS-LINE-SPACING.
092310     MOVE WS-TRANS-READ-CTR TO READ-TOTAL-DL.
092320     MOVE 1 TO WS-LINE-SPACING.
092330     WRITE ORDRPT-LINE FROM RL-READ-TOTAL
092340         AFTER ADVANCING WS-LINE-SPACING.
092400     MOVE 2 TO WS-LINE-SPACING.
092500     WRITE ORDRPT-LINE FROM RL-TOTALS-HEADING
092600         AFTER ADVANCING WS-LINE-SPACING.
092700     MOVE 'CR' TO TOT-CODE-DL.
092800     MOVE WS-CR-READ-CTR TO TOT-READ-DL.
092900     MOVE WS-CR-ACC-CTR  TO TOT-ACC-DL.
093000     MOVE WS-CR-REJ-CTR  TO TOT-REJ-DL.
093100     MOVE 1 TO WS-LINE-SPACING.
093200     WRITE ORDRPT-LINE FROM RL-TOTALS-DETAIL
093300         AFTER ADVANCING WS-LINE-SPACING.
093400     MOVE 'PY' TO TOT-CODE-DL.
093500     MOVE WS-PY-READ-CTR TO TOT-READ-DL.
093600     MOVE WS-PY-ACC-CTR  TO TOT-ACC-DL.
093700     MOVE WS-PY-REJ-CTR  TO TOT-REJ-DL.
093800     WRITE ORDRPT-LINE FROM RL-TOTALS-DETAIL
093900         AFTER ADVANCING WS-LINE-SPACING.
094000     MOVE 'SH' TO TOT-CODE-DL.
094100     MOVE WS-SH-READ-CTR TO TOT-READ-DL.
094200     MOVE WS-SH-ACC-CTR  TO TOT-ACC-DL.
094300     MOVE WS-SH-REJ-CTR  TO TOT-REJ-DL.
094400     WRITE ORDRPT-LINE FROM RL-TOTALS-DETAIL
094500         AFTER ADVANCING WS-LINE-SPACING.
094600     MOVE 'CX' TO TOT-CODE-DL.
094700     MOVE WS-CX-READ-CTR TO TOT-READ-DL.
094800     MOVE WS-CX-ACC-CTR  TO TOT-ACC-DL.
094900     MOVE WS-CX-REJ-CTR  TO TOT-REJ-DL.
095000     WRITE ORDRPT-LINE FROM RL-TOTALS-DETAIL
095100         AFTER ADVANCING WS-LINE-SPACING.
095200     MOVE 2 TO WS-LINE-SPACING.
095300     WRITE ORDRPT-LINE FROM RL-STATUS-HEADING
095400         AFTER ADVANCING WS-LINE-SPACING.
095500     MOVE 'CREATED'   TO STAT-NAME-DL.
095600     MOVE WS-FINAL-CREATED-CTR TO STAT-CTR-DL.
095700     MOVE 1 TO WS-LINE-SPACING.
095800     WRITE ORDRPT-LINE FROM RL-STATUS-DETAIL
095900         AFTER ADVANCING WS-LINE-SPACING.
096000     MOVE 'PAID'      TO STAT-NAME-DL.
096100     MOVE WS-FINAL-PAID-CTR TO STAT-CTR-DL.
096200     WRITE ORDRPT-LINE FROM RL-STATUS-DETAIL
096300         AFTER ADVANCING WS-LINE-SPACING.
096400     MOVE 'SHIPPED'   TO STAT-NAME-DL.
096500     MOVE WS-FINAL-SHIPPED-CTR TO STAT-CTR-DL.
096600     WRITE ORDRPT-LINE FROM RL-STATUS-DETAIL
096700         AFTER ADVANCING WS-LINE-SPACING.
096800     MOVE 'CANCELLED' TO STAT-NAME-DL.
096900     MOVE WS-FINAL-CANCELLED-CTR TO STAT-CTR-DL.
097000     WRITE ORDRPT-LINE FROM RL-STATUS-DETAIL
097100         AFTER ADVANCING WS-LINE-SPACING.
097200
097300 450-EXIT.
097400     EXIT.
097500
097600
097700 460-HEADINGS.
097800
097900     ADD 1 TO WS-PAGE-COUNT.
098000     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
098100     WRITE ORDRPT-LINE FROM HL-HEADER-1
098200         AFTER ADVANCING PAGE.
098300     MOVE 1 TO WS-LINES-USED.
098400     MOVE 2 TO WS-LINE-SPACING.
098500     WRITE ORDRPT-LINE FROM HL-HEADER-2
098600         AFTER ADVANCING WS-LINE-SPACING.
098700     ADD WS-LINE-SPACING TO WS-LINES-USED.
098800
098900 460-EXIT.
099000     EXIT.
099100
099200
099300 900-WRITE-REJECTION.
099400
099500     MOVE OT-TRANS-CODE   TO RJ-TRANS-CODE.
099600     MOVE OT-ORDER-ID     TO RJ-ORDER-ID.
099700     MOVE OT-CUSTOMER-ID  TO RJ-CUSTOMER-ID.
099800     MOVE WS-CURRENT-ERROR-CODE TO RJ-ERROR-CODE.
099900     MOVE WS-CURRENT-ERROR-MSG  TO RJ-ERROR-MESSAGE.
100000     WRITE ORDREJ-REC.
100100
100200 900-EXIT.
100300     EXIT.
100400
100500
100600 900-RETURN-SRTD-REC.
100700
100800     RETURN SW-CUST-SORT-FILE
100900         AT END MOVE 'YES' TO WS-EOF-CUST-SRT-SW
101000                GO TO 900-RETURN-EXIT.
101100
101200 900-RETURN-EXIT.
101300     EXIT.
101400
101500
101600 950-EMIT-EVENT-RECORD.
101700
101800     EVALUATE TRUE
101900         WHEN OM-STATUS-CREATED (WS-ORDTAB-IDX)
102000             MOVE 'CREATED   '   TO OE-EVENT-TYPE
102100         WHEN OM-STATUS-PAID (WS-ORDTAB-IDX)
102200             MOVE 'PAID      '   TO OE-EVENT-TYPE
102300         WHEN OM-STATUS-SHIPPED (WS-ORDTAB-IDX)
102400             MOVE 'SHIPPED   '   TO OE-EVENT-TYPE
102500         WHEN OM-STATUS-CANCELLED (WS-ORDTAB-IDX)
102600             MOVE 'CANCELLED '   TO OE-EVENT-TYPE
102700     END-EVALUATE.
102800     MOVE OM-ORDER-ID (WS-ORDTAB-IDX)     TO OE-ORDER-ID.
102900     MOVE OM-CUSTOMER-ID (WS-ORDTAB-IDX)  TO OE-CUSTOMER-ID.
103000     MOVE OM-ORDER-TOTAL (WS-ORDTAB-IDX)  TO OE-TOTAL-AMOUNT.
103100     MOVE OM-ITEM-COUNT (WS-ORDTAB-IDX)   TO OE-ITEM-COUNT.
103200     IF OM-STATUS-CANCELLED (WS-ORDTAB-IDX)
103300        MOVE OT-CANCEL-REASON TO OE-REASON
103400     ELSE
103500        MOVE SPACES TO OE-REASON.
103600     MOVE WS-RUN-TIMESTAMP TO OE-OCCURRED-TS.
103700     WRITE ORDEVT-REC.
103800     IF WS-ORDEVT-STATUS NOT EQUAL '00'
103900        DISPLAY 'ORDBATCH - EVENT WRITE FAILED FOR ORDER '
104000                OM-ORDER-ID (WS-ORDTAB-IDX)
104100        DISPLAY 'ORDBATCH - ORDEVT-FILE STATUS = ' WS-ORDEVT-STATUS.
104200
104300 950-EXIT.
104400     EXIT.
104500******************************************************************
