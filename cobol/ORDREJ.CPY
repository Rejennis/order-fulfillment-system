000100******************************************************************
000200*    ORDREJ.CPY                                                 *
000300*    ORDER-FULFILLMENT REJECTION RECORD                        *
000400*    ONE RECORD WRITTEN PER TRANSACTION THAT FAILS A BUSINESS   *
000500*    RULE EDIT.  THE ORDER MASTER IS LEFT UNCHANGED.            *
000600*    RECORD LENGTH = 90.                                       *
000700*                                                               *
000800*    MAINTENANCE HISTORY                                       *
000900*    ----------------------------------------------------------*
001000*    1987-03-14  RJT  TKT#OF-0015  ORIGINAL LAYOUT.             *
001100*    1998-05-11  LMN  TKT#OF-0058  ADDED RJ-ERROR-CODE 88-LEVELS *
001200*                     SO THE DISPATCH PARAGRAPHS CAN TEST THE    *
001300*                     LAST EDIT FAILURE BY NAME.                *
001350*    2014-11-03  MWS  TKT#OF-0140  ADDED RJ-ERR-BAD-TRANS-CODE -  *
001360*                     THE UNRECOGNIZED-TRANSACTION-CODE REJECT   *
001370*                     WRITTEN BY ORDBATCH'S DISPATCH PARAGRAPH    *
001380*                     HAD NO 88-LEVEL OF ITS OWN.                *
001400******************************************************************
001500 01  ORDREJ-REC.
001600     05  RJ-TRANS-CODE              PIC X(02).
001700     05  RJ-ORDER-ID                PIC X(12).
001800     05  RJ-CUSTOMER-ID             PIC X(10).
001900     05  RJ-ERROR-CODE              PIC X(04).
001950         88  RJ-ERR-BAD-TRANS-CODE      VALUE 'E001'.
002000         88  RJ-ERR-LINE-PRODID         VALUE 'E101'.
002100         88  RJ-ERR-LINE-PRODNAME       VALUE 'E102'.
002200         88  RJ-ERR-LINE-QUANTITY       VALUE 'E103'.
002300         88  RJ-ERR-CUST-ID             VALUE 'E201'.
002400         88  RJ-ERR-ITEM-COUNT          VALUE 'E202'.
002500         88  RJ-ERR-ADDRESS             VALUE 'E203'.
002600         88  RJ-ERR-COUNTRY-LEN         VALUE 'E204'.
002700         88  RJ-ERR-ORDER-TOTAL         VALUE 'E205'.
002800         88  RJ-ERR-NOT-FOUND           VALUE 'E300'.
002900         88  RJ-ERR-PAY-RULE            VALUE 'E301'.
003000         88  RJ-ERR-SHIP-RULE           VALUE 'E302'.
003100         88  RJ-ERR-CANCEL-RULE         VALUE 'E303'.
003200     05  RJ-ERROR-MESSAGE           PIC X(50).
003300     05  FILLER                     PIC X(12).
003400******************************************************************
