000100******************************************************************
000200*    ORDTAB.CPY                                                 *
000300*    IN-MEMORY ORDER TABLE FOR THE ORDER-FULFILLMENT BATCH.      *
000400*                                                               *
000500*    WS-ORDER-TABLE HOLDS THE ENTIRE ORDER MASTER FOR THE RUN - *
000600*    LOADED ASCENDING BY OM-ORDER-ID SO SEARCH ALL CAN LOCATE   *
000700*    AN ORDER BY KEY, AND SO THE TABLE CAN BE WRITTEN STRAIGHT  *
000800*    BACK OUT TO ORDMSTO-FILE IN ORDER WITHOUT A RE-SORT (NEW    *
000900*    ORDERS ARE ALWAYS ASSIGNED THE NEXT HIGHER SEQUENCE NUMBER *
001000*    AND SO ALWAYS APPEND IN KEY ORDER).  THE FIELDS BELOW ARE  *
001100*    THE SAME LAYOUT AS ORDMSTR-REC (ORDMSTR.CPY) - KEPT         *
001200*    SEPARATE, QUALIFIED BY IN WS-ORDTAB-ENTRY, SO A TABLE ENTRY*
001300*    CAN BE MOVED TO OR FROM THE FD BUFFER IN ONE STATEMENT.     *
001400*                                                               *
001500*    COPIED INTO WORKING-STORAGE ONLY - NEVER INTO A FILE        *
001600*    SECTION.  THE CUSTOMER SORT WORK RECORD THAT USED TO SHARE *
001700*    THIS MEMBER NOW LIVES IN ORDSORT.CPY.                      *
001800*                                                               *
001900*    MAINTENANCE HISTORY                                       *
002000*    ----------------------------------------------------------*
002100*    1987-03-14  RJT  TKT#OF-0015  ORIGINAL TABLE - FIXED AT    *
002200*                     5000 ORDERS PER RUN, SAME AS THE OLD      *
002300*                     CARD-IMAGE BATCH IT REPLACED.             *
002400*    1998-05-11  LMN  TKT#OF-0058  SWITCHED TO OCCURS DEPENDING *
002500*                     ON SO A PARTIAL MASTER DOES NOT WASTE A   *
002600*                     FULL TABLE LOAD.                          *
002700*    2014-09-15  PDK  TKT#OF-0138  SPLIT THE CUSTOMER SORT WORK *
002800*                     RECORD OUT TO ORDSORT.CPY - THIS MEMBER   *
002900*                     NOW CONTAINS WS-ORDER-TABLE ONLY SO IT    *
003000*                     CAN BE COPIED INTO WORKING-STORAGE.        *
003100******************************************************************
003200 01  WS-ORDER-TABLE.
003300     05  WS-ORDTAB-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
003400     05  WS-ORDTAB-ENTRY OCCURS 0 TO 5000 TIMES
003500                         DEPENDING ON WS-ORDTAB-COUNT
003600                         ASCENDING KEY IS OM-ORDER-ID
003700                         INDEXED BY WS-ORDTAB-IDX.
003800         10  OM-ORDER-ID            PIC X(12).
003900         10  OM-ORDER-ID-PARTS REDEFINES OM-ORDER-ID.
004000             15  OM-ORDER-ID-PREFIX PIC X(03).
004100             15  OM-ORDER-ID-SEQ    PIC 9(09).
004200         10  OM-CUSTOMER-ID         PIC X(10).
004300         10  OM-ORDER-STATUS        PIC X(01).
004400             88  OM-STATUS-CREATED       VALUE 'C'.
004500             88  OM-STATUS-PAID           VALUE 'P'.
004600             88  OM-STATUS-SHIPPED        VALUE 'S'.
004700             88  OM-STATUS-CANCELLED      VALUE 'X'.
004800             88  OM-STATUS-TERMINAL       VALUE 'S' 'X'.
004900         10  OM-ORDER-TOTAL         PIC 9(07)V99.
005000         10  OM-CURRENCY            PIC X(03).
005100         10  OM-ITEM-COUNT          PIC 9(02).
005200         10  OM-LINE-ITEM OCCURS 5 TIMES.
005300             15  OM-PRODUCT-ID      PIC X(10).
005400             15  OM-PRODUCT-NAME    PIC X(20).
005500             15  OM-UNIT-PRICE      PIC 9(05)V99.
005600             15  OM-QUANTITY        PIC 9(03).
005700         10  OM-SHIP-ADDRESS.
005800             15  OM-SHIP-STREET     PIC X(25).
005900             15  OM-SHIP-CITY       PIC X(15).
006000             15  OM-SHIP-STATE      PIC X(02).
006100             15  OM-SHIP-POSTAL     PIC X(10).
006200             15  OM-SHIP-COUNTRY    PIC X(02).
006300         10  OM-CREATED-TS          PIC X(14).
006400         10  OM-PAID-TS             PIC X(14).
006500         10  OM-SHIPPED-TS          PIC X(14).
006600         10  FILLER                 PIC X(17).
006700******************************************************************
