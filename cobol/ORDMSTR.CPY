000100******************************************************************
000200*    ORDMSTR.CPY                                                *
000300*    ORDER-FULFILLMENT MASTER RECORD                            *
000400*    ONE RECORD PER ORDER, KEYED BY OM-ORDER-ID (ASCENDING).    *
000500*    RECORD LENGTH = 350.  USED BOTH AS THE FD BUFFER FOR       *
000600*    ORDMSTI-FILE/ORDMSTO-FILE AND AS THE LAYOUT OF EACH ENTRY  *
000700*    OF THE IN-MEMORY ORDER TABLE (SEE ORDTAB.CPY).             *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------------*
001100*    1987-03-10  RJT  TKT#OF-0012  ORIGINAL LAYOUT.             *
001200*    1989-09-27  RJT  TKT#OF-0041  ADDED PAID-TS/SHIPPED-TS     *
001300*                     SO THE MASTER CARRIES THE FULL STATE      *
001400*                     HISTORY INSTEAD OF JUST ORDER-STATUS.     *
001500*    1998-05-11  LMN  TKT#OF-0058  ADDED OM-ORDER-ID-PARTS       *
001600*                     REDEFINES SO THE NEXT-SEQUENCE ROUTINE    *
001700*                     CAN PULL THE NUMERIC SUFFIX WITHOUT A     *
001800*                     REFERENCE-MODIFY ON EVERY COMPARE.        *
001900*    2009-02-14  PDK  TKT#OF-0104  ADDED TRAILING RESERVE AREA  *
002000*                     FOR FUTURE MULTI-CURRENCY SUPPORT.       *
002100******************************************************************
002200 01  ORDMSTR-REC.
002300     05  OM-ORDER-ID                PIC X(12).
002400     05  OM-ORDER-ID-PARTS REDEFINES OM-ORDER-ID.
002500         10  OM-ORDER-ID-PREFIX     PIC X(03).
002600         10  OM-ORDER-ID-SEQ        PIC 9(09).
002700     05  OM-CUSTOMER-ID             PIC X(10).
002800     05  OM-ORDER-STATUS            PIC X(01).
002900         88  OM-STATUS-CREATED           VALUE 'C'.
003000         88  OM-STATUS-PAID               VALUE 'P'.
003100         88  OM-STATUS-SHIPPED            VALUE 'S'.
003200         88  OM-STATUS-CANCELLED          VALUE 'X'.
003300         88  OM-STATUS-TERMINAL           VALUE 'S' 'X'.
003400     05  OM-ORDER-TOTAL             PIC 9(07)V99.
003500     05  OM-CURRENCY                PIC X(03).
003600     05  OM-ITEM-COUNT              PIC 9(02).
003700     05  OM-LINE-ITEM OCCURS 5 TIMES.
003800         10  OM-PRODUCT-ID          PIC X(10).
003900         10  OM-PRODUCT-NAME        PIC X(20).
004000         10  OM-UNIT-PRICE          PIC 9(05)V99.
004100         10  OM-QUANTITY            PIC 9(03).
004200     05  OM-SHIP-ADDRESS.
004300         10  OM-SHIP-STREET         PIC X(25).
004400         10  OM-SHIP-CITY           PIC X(15).
004500         10  OM-SHIP-STATE          PIC X(02).
004600         10  OM-SHIP-POSTAL         PIC X(10).
004700         10  OM-SHIP-COUNTRY        PIC X(02).
004800     05  OM-CREATED-TS              PIC X(14).
004900     05  OM-CREATED-TS-PARTS REDEFINES OM-CREATED-TS.
005000         10  OM-CREATED-CCYYMMDD    PIC 9(08).
005100         10  OM-CREATED-HHMMSS      PIC 9(06).
005200     05  OM-PAID-TS                 PIC X(14).
005300     05  OM-SHIPPED-TS              PIC X(14).
005400     05  FILLER                     PIC X(17).
005500******************************************************************
