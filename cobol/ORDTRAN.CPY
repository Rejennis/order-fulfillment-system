000100******************************************************************
000200*    ORDTRAN.CPY                                                *
000300*    ORDER-FULFILLMENT TRANSACTION RECORD                       *
000400*    ONE RECORD PER INCOMING ORDER TRANSACTION (CR/PY/SH/CX).   *
000500*    RECORD LENGTH = 320.                                      *
000600*                                                               *
000700*    MAINTENANCE HISTORY                                       *
000800*    ----------------------------------------------------------*
000900*    1987-03-14  RJT  TKT#OF-0012  ORIGINAL LAYOUT FOR THE      *
001000*                     ORDER-FULFILLMENT BATCH.                 *
001100*    1987-08-02  RJT  TKT#OF-0031  ADDED CANCEL-REASON FOR      *
001200*                     CX TRANSACTIONS.                         *
001300*    1998-11-09  LMN  TKT#OF-0077  WIDENED SHIP-STREET FROM     *
001400*                     X(20) TO X(25) - USPS ADDR STD CHANGE.    *
001500*    2009-02-14  PDK  TKT#OF-0104  ADDED TRAILING RESERVE AREA  *
001600*                     FOR FUTURE MULTI-CURRENCY SUPPORT.       *
001700******************************************************************
001800 01  ORDTRAN-REC.
001900     05  OT-TRANS-CODE              PIC X(02).
002000         88  OT-TRANS-CREATE             VALUE 'CR'.
002100         88  OT-TRANS-PAY                VALUE 'PY'.
002200         88  OT-TRANS-SHIP               VALUE 'SH'.
002300         88  OT-TRANS-CANCEL             VALUE 'CX'.
002400     05  OT-ORDER-ID                PIC X(12).
002500     05  OT-CUSTOMER-ID             PIC X(10).
002600     05  OT-ITEM-COUNT              PIC 9(02).
002700     05  OT-LINE-ITEM OCCURS 5 TIMES.
002800         10  OT-PRODUCT-ID          PIC X(10).
002900         10  OT-PRODUCT-NAME        PIC X(20).
003000         10  OT-UNIT-PRICE          PIC 9(05)V99.
003100         10  OT-QUANTITY            PIC 9(03).
003200     05  OT-SHIP-ADDRESS.
003300         10  OT-SHIP-STREET         PIC X(25).
003400         10  OT-SHIP-CITY           PIC X(15).
003500         10  OT-SHIP-STATE          PIC X(02).
003600         10  OT-SHIP-POSTAL         PIC X(10).
003700         10  OT-SHIP-COUNTRY        PIC X(02).
003800     05  OT-CANCEL-REASON           PIC X(20).
003900     05  FILLER                     PIC X(20).
004000******************************************************************
