000100******************************************************************
000200*    ORDSORT.CPY                                                *
000300*    CUSTOMER CONTROL-BREAK SORT WORK RECORD FOR THE ORDER-       *
000400*    FULFILLMENT BATCH.  ONE RECORD IS RELEASED PER ORDER        *
000500*    CREATED THIS RUN; THE SUMMARY REPORT'S CUSTOMER DETAIL       *
000600*    SECTION IS PRODUCED FROM THE SORTED FILE.                   *
000700*                                                               *
000800*    FILE SECTION MEMBER - COPIED RIGHT BEHIND THE ORDRPT-FILE   *
000900*    FD SO THE SD IMMEDIATELY FOLLOWS THE LAST FD IN THE FILE    *
001000*    SECTION.  DO NOT COPY THIS INTO WORKING-STORAGE.             *
001100*                                                               *
001200*    MAINTENANCE HISTORY                                       *
001300*    ----------------------------------------------------------*
001400*    2014-09-15  PDK  TKT#OF-0138  BROKEN OUT OF ORDTAB.CPY SO   *
001500*                     THE ORDER TABLE (WORKING-STORAGE) AND THE *
001600*                     SORT WORK RECORD (FILE SECTION) ARE NOT   *
001700*                     COPIED FROM THE SAME MEMBER INTO TWO       *
001800*                     DIFFERENT DATA DIVISION SECTIONS.          *
001900******************************************************************
002000 SD  SW-CUST-SORT-FILE
002100     RECORD CONTAINS 22 CHARACTERS
002200     DATA RECORD IS SW-CUST-SORT-REC.
002300 01  SW-CUST-SORT-REC.
002400     05  CS-CUSTOMER-ID-SRT         PIC X(10).
002500     05  CS-ORDER-TOTAL-SRT         PIC 9(07)V99.
002600******************************************************************
