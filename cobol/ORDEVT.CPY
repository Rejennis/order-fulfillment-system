000100******************************************************************
000200*    ORDEVT.CPY                                                 *
000300*    ORDER-FULFILLMENT EVENT / NOTIFICATION RECORD               *
000400*    ONE RECORD WRITTEN PER SUCCESSFUL STATE TRANSITION, IN      *
000500*    TRANSACTION ORDER.  RECORD LENGTH = 90.                    *
000600*                                                               *
000700*    MAINTENANCE HISTORY                                       *
000800*    ----------------------------------------------------------*
000900*    1987-03-14  RJT  TKT#OF-0015  ORIGINAL LAYOUT - CARRIES     *
001000*                     THE BUSINESS FACT DOWNSTREAM SYSTEMS PICK *
001100*                     UP FOR CUSTOMER NOTICES.                  *
001200*    1987-08-02  RJT  TKT#OF-0031  ADDED OE-REASON FOR           *
001300*                     CANCELLED EVENTS.                        *
001400******************************************************************
001500 01  ORDEVT-REC.
001600     05  OE-EVENT-TYPE              PIC X(10).
001700         88  OE-EVENT-CREATED            VALUE 'CREATED   '.
001800         88  OE-EVENT-PAID                VALUE 'PAID      '.
001900         88  OE-EVENT-SHIPPED             VALUE 'SHIPPED   '.
002000         88  OE-EVENT-CANCELLED           VALUE 'CANCELLED '.
002100     05  OE-ORDER-ID                PIC X(12).
002200     05  OE-CUSTOMER-ID             PIC X(10).
002300     05  OE-TOTAL-AMOUNT            PIC 9(07)V99.
002400     05  OE-ITEM-COUNT              PIC 9(02).
002500     05  OE-REASON                  PIC X(20).
002600     05  OE-OCCURRED-TS             PIC X(14).
002700     05  FILLER                     PIC X(13).
002800******************************************************************
